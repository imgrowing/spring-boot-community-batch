000100***************************************************************
000200* MIDSTATE SYSTEMS GROUP - MEMBERSHIP MAINTENANCE SUITE
000300***************************************************************
000400* PROGRAM:      INAU100
000500* AUTHOR:       R. HOLLOWAY
000600* INSTALLATION: MIDSTATE SYSTEMS GROUP - DATA CENTER
000700* DATE-WRITTEN: 03/14/1989
000800*
000900* FUNCTION
001000*    NIGHTLY MEMBERSHIP HOUSEKEEPING RUN.  READS THE MEMBER
001100*    MASTER FROM FRONT TO BACK.  ANY MEMBER WHOSE STATUS IS
001200*    STILL ACTIVE BUT WHOSE LAST-UPDATE TIMESTAMP IS OVER A
001300*    YEAR OLD IS FLIPPED TO INACTIVE.  EVERY RECORD -- CHANGED
001400*    OR NOT -- IS REWRITTEN TO THE OUTPUT MASTER IN THE SAME
001500*    SEQUENCE IT WAS READ.  THIS IS A STRAIGHT SEQUENTIAL SCAN;
001600*    THERE IS NO KEYED ACCESS AND NO REPORT.
001700*
001800*    THE ONE RULE THAT DECIDES ELIGIBILITY AND PERFORMS THE
001900*    STATUS FLIP LIVES IN INAU900 SO THIS PROGRAM AND ITS
002000*    GRADE-PARTITIONED COMPANION INAU200 NEVER DISAGREE ABOUT
002100*    WHAT "STALE" MEANS.
002200*
002300***************************************************************
002400*    AMENDMENT HISTORY
002500*
002600*     DATE       AUTHOR          REQUEST    DESCRIPTION
002700*     ---------- --------------- ---------- ----------------------
002800*     03/14/1989 R. HOLLOWAY     INIT       INITIAL VERSION.
002900*     09/02/1991 R. HOLLOWAY     MSR-0114   FACTORED THE STATUS-
003000*                                           FLIP RULE OUT TO A
003100*                                           CALLED MODULE (NOW
003200*                                           INAU900) SO THE
003300*                                           PARTITIONED JOB COULD
003400*                                           SHARE IT.
003500*     11/20/1993 T. OKAFOR       MSR-0233   NO CHANGE HERE -- SEE
003600*                                           INAU900 FOR THE CUTOFF
003700*                                           COMPARE FIX.
003800*     01/08/1996 T. OKAFOR       MSR-0309   CHECK INAU900 RETURN
003900*                                           CODE BEFORE COUNTING A
004000*                                           RECORD AS CONVERTED.
004100*     02/11/1999 J. PELLETIER    Y2K-0041   SWITCHED THE RUN-DATE
004200*                                           ACCEPT FROM 2-DIGIT TO
004300*                                           4-DIGIT YEAR AND
004400*                                           REBUILT THE CUTOFF
004500*                                           CALCULATION BELOW.
004600*     06/30/2004 J. PELLETIER    MSR-0468   ADDED END-OF-RUN
004700*                                           CONVERTED-RECORD COUNT
004800*                                           TO THE OPERATOR LOG.
004900*     04/17/2009 L. ABRAMS       MSR-0552   RAN ON 16-WAY
005000*                                           PARTITIONED SCHEDULE;
005100*                                           NO SOURCE CHANGE, RUN
005200*                                           NOTE ONLY.
005300*
005400***************************************************************
005500*    FILES
005600*
005700*      INAU-MASTER-IN  (MBRIN)  - MEMBER MASTER, PRIOR RUN'S
005800*                                  OUTPUT.  INPUT, SEQUENTIAL.
005900*      INAU-MASTER-OUT (MBROUT) - MEMBER MASTER, THIS RUN'S
006000*                                  OUTPUT.  JCL RENAMES THIS
006100*                                  OVER MBRIN BEFORE THE NEXT
006200*                                  RUN -- NOT THIS PROGRAM'S
006300*                                  CONCERN.
006400*
006500***************************************************************
006600*    UTILITIES
006700*
006800*      CALLS INAU900 ONCE PER ELIGIBLE-CANDIDATE RECORD (EVERY
006900*      RECORD READ, REGARDLESS OF STATUS -- INAU900 DECIDES).
007000*
007100***************************************************************
007200*    COPYBOOKS
007300*
007400*      INAUWREC - MEMBER MASTER RECORD LAYOUT.
007500*      INAUWPRM - CALL PARAMETER AREA SHARED WITH INAU900.
007600*
007700***************************************************************
007800 IDENTIFICATION DIVISION.
007900 PROGRAM-ID.    INAU100.
008000 AUTHOR.        R. HOLLOWAY.
008100 INSTALLATION.  MIDSTATE SYSTEMS GROUP.
008200 DATE-WRITTEN.  03/14/1989.
008300 DATE-COMPILED.
008400 SECURITY.      NON-CONFIDENTIAL.
008500*
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SOURCE-COMPUTER.  IBM-370.
008900 OBJECT-COMPUTER.  IBM-370.
009000 SPECIAL-NAMES.
009100     UPSI-0 ON TRACE-SWITCH-ON
009200            OFF TRACE-SWITCH-OFF.
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT INAU-MASTER-IN  ASSIGN TO MBRIN
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS  IS WS-MASTER-IN-STATUS.
009800*
009900     SELECT INAU-MASTER-OUT ASSIGN TO MBROUT
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS  IS WS-MASTER-OUT-STATUS.
010200*
010300***************************************************************
010400 DATA DIVISION.
010500 FILE SECTION.
010600***************************************************************
010700*
010800 FD  INAU-MASTER-IN
010900     RECORDING MODE IS F.
011000 COPY INAUWREC REPLACING ==:TAG:== BY ==IN==.
011100*
011200 FD  INAU-MASTER-OUT
011300     RECORDING MODE IS F.
011400 COPY INAUWREC REPLACING ==:TAG:== BY ==OUT==.
011500*
011600***************************************************************
011700 WORKING-STORAGE SECTION.
011800***************************************************************
011900*
012000 01  SYSTEM-DATE-AND-TIME.
012100     05  SYSTEM-DATE.
012200         10  SYSTEM-CCYY             PIC 9(04).
012300         10  SYSTEM-MM                PIC 9(02).
012400         10  SYSTEM-DD                PIC 9(02).
012500     05  SYSTEM-TIME.
012600         10  SYSTEM-HH                PIC 9(02).
012700         10  SYSTEM-MI                PIC 9(02).
012800         10  SYSTEM-SS                PIC 9(02).
012900         10  SYSTEM-HS                PIC 9(02).
013000*
013100 01  WS-100-SWITCHES.
013200     05  WS-MASTER-IN-STATUS      PIC X(02) VALUE SPACES.
013300     05  WS-MASTER-OUT-STATUS     PIC X(02) VALUE SPACES.
013400     05  WS-MASTER-IN-EOF         PIC X(01) VALUE 'N'.
013500         88  WS-MASTER-IN-AT-EOF      VALUE 'Y'.
013600     05  FILLER                   PIC X(04).
013700*
013800 01  WS-100-COUNTERS.
013900     05  WS-RECS-READ             PIC S9(9) COMP-3 VALUE +0.
014000     05  WS-RECS-CONVERTED        PIC S9(9) COMP-3 VALUE +0.
014100     05  WS-RECS-WRITTEN          PIC S9(9) COMP-3 VALUE +0.
014200     05  FILLER                   PIC X(04).
014300*
014400 01  WS-CUTOFF-AREA.
014500     05  WS-CUTOFF-TS             PIC X(14).
014600     05  WS-CUTOFF-TS-R REDEFINES
014700         WS-CUTOFF-TS.
014800         10  WS-CUTOFF-CCYY       PIC 9(04).
014900         10  WS-CUTOFF-MM         PIC 9(02).
015000         10  WS-CUTOFF-DD         PIC 9(02).
015100         10  WS-CUTOFF-HH         PIC 9(02).
015200         10  WS-CUTOFF-MI         PIC 9(02).
015300         10  WS-CUTOFF-SS         PIC 9(02).
015400     05  FILLER                   PIC X(06).
015500*
015600 COPY INAUWPRM.
015700*
015800***************************************************************
015900 PROCEDURE DIVISION.
016000***************************************************************
016100*
016200 000-MAIN.
016300     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.
016400     ACCEPT SYSTEM-TIME FROM TIME.
016500     DISPLAY 'INAU100 STARTED ' SYSTEM-CCYY '-' SYSTEM-MM
016600             '-' SYSTEM-DD ' ' SYSTEM-HH ':' SYSTEM-MI.
016700*
016800     PERFORM 050-COMPUTE-CUTOFF.
016900     PERFORM 700-OPEN-FILES.
017000*
017100     PERFORM 600-READ-MASTER-IN.
017200     PERFORM 100-PROCESS-MASTER-RECS THRU 100-EXIT
017300             UNTIL WS-MASTER-IN-AT-EOF.
017400*
017500     PERFORM 790-CLOSE-FILES.
017600     DISPLAY 'INAU100 RECORDS READ      = ' WS-RECS-READ.
017700     DISPLAY 'INAU100 RECORDS CONVERTED = ' WS-RECS-CONVERTED.
017800     DISPLAY 'INAU100 RECORDS WRITTEN   = ' WS-RECS-WRITTEN.
017900     DISPLAY 'INAU100 ENDED NORMALLY'.
018000     GOBACK.
018100*
018200 050-COMPUTE-CUTOFF.
018300*
018400*    CUTOFF = CURRENT RUN TIMESTAMP MINUS ONE YEAR.  THE
018500*    MEMBER-MASTER TIMESTAMPS ARE FIXED-WIDTH, ZERO-PADDED,
018600*    MOST-SIGNIFICANT-FIRST CCYYMMDDHHMMSS STRINGS, SO A PLAIN
018700*    LEXICAL COMPARE AGAINST THIS STRING IS VALID.
018800*
018900     MOVE SYSTEM-CCYY                TO WS-CUTOFF-CCYY.
019000     SUBTRACT 1                      FROM WS-CUTOFF-CCYY.
019100     MOVE SYSTEM-MM                  TO WS-CUTOFF-MM.
019200     MOVE SYSTEM-DD                  TO WS-CUTOFF-DD.
019300     MOVE SYSTEM-HH                  TO WS-CUTOFF-HH.
019400     MOVE SYSTEM-MI                  TO WS-CUTOFF-MI.
019500     MOVE SYSTEM-SS                  TO WS-CUTOFF-SS.
019600     MOVE WS-CUTOFF-TS                TO INAU-PARM-CUTOFF-TS.
019700     MOVE 'N'                    TO INAU-PARM-USE-GRADE-FILTER.
019800     MOVE SPACES                      TO INAU-PARM-GRADE-FILTER.
019900*
020000 100-PROCESS-MASTER-RECS.
020100     IF WS-MASTER-IN-AT-EOF
020200         GO TO 100-EXIT
020300     END-IF.
020400*
020500     MOVE 'N'                         TO INAU-PARM-RESULT-SW.
020600     CALL 'INAU900' USING INAU-CALL-PARMS, IN-USER-RECORD.
020700*
020800     IF INAU-PARM-RECORD-CHANGED
020900         ADD +1                       TO WS-RECS-CONVERTED
021000     END-IF.
021100*
021200     MOVE IN-USER-RECORD              TO OUT-USER-RECORD.
021300     PERFORM 760-WRITE-MASTER-OUT.
021400     PERFORM 600-READ-MASTER-IN.
021500 100-EXIT.
021600     EXIT.
021700*
021800 600-READ-MASTER-IN.
021900     READ INAU-MASTER-IN
022000         AT END
022100             MOVE 'Y' TO WS-MASTER-IN-EOF
022200     END-READ.
022300     IF WS-MASTER-IN-STATUS = '00'
022400         ADD +1 TO WS-RECS-READ
022500     ELSE
022600         IF WS-MASTER-IN-STATUS = '10'
022700             MOVE 'Y' TO WS-MASTER-IN-EOF
022800         ELSE
022900             DISPLAY 'INAU100 I/O ERROR READING MBRIN, STATUS='
023000                     WS-MASTER-IN-STATUS
023100             MOVE 16 TO RETURN-CODE
023200             MOVE 'Y' TO WS-MASTER-IN-EOF
023300         END-IF
023400     END-IF.
023500*
023600 760-WRITE-MASTER-OUT.
023700     WRITE OUT-USER-RECORD.
023800     IF WS-MASTER-OUT-STATUS NOT = '00'
023900         DISPLAY 'INAU100 I/O ERROR WRITING MBROUT, STATUS='
024000                 WS-MASTER-OUT-STATUS
024100         MOVE 16 TO RETURN-CODE
024200     ELSE
024300         ADD +1 TO WS-RECS-WRITTEN
024400     END-IF.
024500*
024600 700-OPEN-FILES.
024700     OPEN INPUT  INAU-MASTER-IN.
024800     IF WS-MASTER-IN-STATUS NOT = '00'
024900         DISPLAY 'INAU100 ERROR OPENING MBRIN, STATUS='
025000                 WS-MASTER-IN-STATUS
025100         MOVE 16 TO RETURN-CODE
025200         MOVE 'Y' TO WS-MASTER-IN-EOF
025300     END-IF.
025400     OPEN OUTPUT INAU-MASTER-OUT.
025500     IF WS-MASTER-OUT-STATUS NOT = '00'
025600         DISPLAY 'INAU100 ERROR OPENING MBROUT, STATUS='
025700                 WS-MASTER-OUT-STATUS
025800         MOVE 16 TO RETURN-CODE
025900         MOVE 'Y' TO WS-MASTER-IN-EOF
026000     END-IF.
026100*
026200 790-CLOSE-FILES.
026300     CLOSE INAU-MASTER-IN.
026400     CLOSE INAU-MASTER-OUT.
