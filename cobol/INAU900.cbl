000100***************************************************************
000200* MIDSTATE SYSTEMS GROUP - MEMBERSHIP MAINTENANCE SUITE
000300***************************************************************
000400* PROGRAM:      INAU900
000500* AUTHOR:       R. HOLLOWAY
000600* INSTALLATION: MIDSTATE SYSTEMS GROUP - DATA CENTER
000700* DATE-WRITTEN: 03/14/1989
000800*
000900* FUNCTION
001000*    SHARED BUSINESS-RULE MODULE FOR THE INACTIVE-MEMBER
001100*    CONVERSION SUITE.  GIVEN ONE MEMBER MASTER RECORD AND A
001200*    CUTOFF TIMESTAMP, DECIDES WHETHER THE MEMBER IS ELIGIBLE
001300*    FOR DEACTIVATION AND, IF SO, APPLIES THE ONE MUTATION THIS
001400*    SYSTEM EVER MAKES TO A MEMBER RECORD -- FLIPPING THE
001500*    STATUS FIELD FROM ACTIVE TO INACTIVE.  NO OTHER FIELD ON
001600*    THE RECORD IS EVER TOUCHED BY THIS MODULE.
001700*
001800*    CALLED BY INAU100 (SINGLE-STREAM JOB) AND INAU200
001900*    (GRADE-PARTITIONED JOB) SO THE ELIGIBILITY TEST AND THE
002000*    MUTATION RULE ARE CODED EXACTLY ONCE.
002100*
002200***************************************************************
002300*    AMENDMENT HISTORY
002400*
002500*     DATE       AUTHOR          REQUEST    DESCRIPTION
002600*     ---------- --------------- ---------- ----------------------
002700*     03/14/1989 R. HOLLOWAY     INIT       INITIAL VERSION.
002800*     09/02/1991 R. HOLLOWAY     MSR-0114   ADDED GRADE-FILTER
002900*                                           SWITCH FOR THE
003000*                                           PARTITIONED JOB.
003100*     11/20/1993 T. OKAFOR       MSR-0233   CORRECTED CUTOFF
003200*                                           COMPARE TO USE A
003300*                                           STRICT LESS-THAN
003400*                                           (WAS LESS-OR-EQUAL).
003500*     01/08/1996 T. OKAFOR       MSR-0309   RETURN CODE ADDED SO
003600*                                           CALLERS CAN TELL A
003700*                                           BAD PARM AREA FROM A
003800*                                           NOT-ELIGIBLE RECORD.
003900*     02/11/1999 J. PELLETIER    Y2K-0041   USR-UPDATE-DATE AND
004000*                                           USR-CREATE-DATE WERE
004100*                                           CONFIRMED 4-DIGIT-YEAR
004200*                                           CLEAN.  NO CODE CHANGE
004300*                                           REQUIRED -- LOGGED FOR
004400*                                           THE Y2K CERTIFICATION
004500*                                           BINDER.
004600*     06/30/2004 J. PELLETIER    MSR-0468   SOCIAL-LOGIN TYPE CODE
004700*                                           WIDENED BY CALLER; NO
004800*                                           CHANGE NEEDED HERE BUT
004900*                                           NOTED FOR THE RECORD.
005000*
005100***************************************************************
005200*    FILES
005300*
005400*      NONE.  THIS MODULE DOES NO I/O OF ITS OWN.
005500*
005600***************************************************************
005700*    COPYBOOKS
005800*
005900*      INAUWPRM - CALL PARAMETER AREA (CUTOFF, GRADE FILTER,
006000*                 RESULT SWITCH, RETURN CODE).
006100*      INAUWREC - MEMBER MASTER RECORD LAYOUT.
006200*
006300***************************************************************
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID.    INAU900.
006600 AUTHOR.        R. HOLLOWAY.
006700 INSTALLATION.  MIDSTATE SYSTEMS GROUP.
006800 DATE-WRITTEN.  03/14/1989.
006900 DATE-COMPILED.
007000 SECURITY.      NON-CONFIDENTIAL.
007100*
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.  IBM-370.
007500 OBJECT-COMPUTER.  IBM-370.
007600 SPECIAL-NAMES.
007700     UPSI-0 ON TRACE-SWITCH-ON
007800            OFF TRACE-SWITCH-OFF.
007900*
008000 DATA DIVISION.
008100 WORKING-STORAGE SECTION.
008200*
008300 01  WS-900-SWITCHES.
008400     05  WS-900-TRACE-SW             PIC X(01) VALUE 'N'.
008500         88  WS-900-TRACE-ON             VALUE 'Y'.
008600     05  FILLER                      PIC X(09).
008700*
008800 01  WS-900-COUNTERS.
008900     05  WS-900-CALL-COUNT           PIC S9(9) COMP-3 VALUE +0.
009000     05  WS-900-ELIGIBLE-COUNT       PIC S9(9) COMP-3 VALUE +0.
009100     05  FILLER                      PIC X(04).
009200*
009300 LINKAGE SECTION.
009400 COPY INAUWPRM.
009500 COPY INAUWREC REPLACING ==:TAG:== BY ==LK==.
009600*
009700***************************************************************
009800 PROCEDURE DIVISION USING INAU-CALL-PARMS, LK-USER-RECORD.
009900***************************************************************
010000*
010100 000-INAU900-MAIN.
010200     ADD +1                       TO WS-900-CALL-COUNT.
010300     MOVE 'N'                     TO INAU-PARM-RESULT-SW.
010400     MOVE ZERO                    TO INAU-PARM-RETCODE.
010500     PERFORM 100-CHECK-AND-SET-INACTIVE THRU 100-EXIT.
010600     GOBACK.
010700*
010800 100-CHECK-AND-SET-INACTIVE.
010900*
011000*    ELIGIBILITY RULE -- BOTH CONDITIONS ARE REQUIRED.  A
011100*    RECORD THAT IS ALREADY INACTIVE, OR WHOSE UPDATE DATE IS
011200*    NOT STRICTLY EARLIER THAN THE CUTOFF, IS LEFT UNTOUCHED.
011300*
011400     IF NOT LK-STATUS-IS-ACTIVE
011500         GO TO 100-EXIT
011600     END-IF.
011700*
011800     IF LK-USR-UPDATE-DATE NOT < INAU-PARM-CUTOFF-TS
011900         GO TO 100-EXIT
012000     END-IF.
012100*
012200*    MUTATION RULE -- THE STATUS FIELD ALONE CHANGES.  NAME,
012300*    EMAIL, GRADE, CREATE-DATE AND EVERY OTHER FIELD ON THE
012400*    RECORD ARE LEFT EXACTLY AS READ.
012500*
012600     MOVE 'INACTIVE'               TO LK-USR-STATUS.
012700     MOVE 'Y'                      TO INAU-PARM-RESULT-SW.
012800     ADD +1                        TO WS-900-ELIGIBLE-COUNT.
012900 100-EXIT.
013000     EXIT.
