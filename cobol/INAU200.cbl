000100***************************************************************
000200* MIDSTATE SYSTEMS GROUP - MEMBERSHIP MAINTENANCE SUITE
000300***************************************************************
000400* PROGRAM:      INAU200
000500* AUTHOR:       R. HOLLOWAY
000600* INSTALLATION: MIDSTATE SYSTEMS GROUP - DATA CENTER
000700* DATE-WRITTEN: 09/02/1991
000800*
000900* FUNCTION
001000*    GRADE-PARTITIONED VERSION OF THE NIGHTLY MEMBERSHIP
001100*    HOUSEKEEPING RUN.  BUILT SO THE SAME DEACTIVATION WORK
001200*    INAU100 DOES IN ONE SWEEP CAN INSTEAD BE SPLIT ACROSS
001300*    THREE SCHEDULER STEPS, ONE PER MEMBERSHIP GRADE, WHEN THE
001400*    OPERATIONS WINDOW IS TOO SHORT FOR A SINGLE PASS.
001500*
001600*    THE MEMBER MASTER HAS NO ALTERNATE KEY AND IS NOT SORTED
001700*    BY GRADE, SO EACH PARTITION MAKES ITS OWN FULL PASS OVER
001800*    INAU-MASTER-IN FROM THE TOP, KEEPING ONLY THE RECORDS THAT
001900*    BELONG TO ITS OWN GRADE AND LETTING THE OTHER TWO PASSES
002000*    HANDLE THE REST.  ALL THREE PASSES SHARE ONE OUTPUT FILE,
002100*    OPENED ONCE FOR THE WHOLE RUN, SO THE UNION OF WHAT THE
002200*    THREE PASSES WRITE IS THE SAME SET OF RECORDS INAU100
002300*    WOULD HAVE WRITTEN IN ONE PASS -- SAME SEQUENCE OF RECORDS
002400*    WITHIN EACH GRADE AS THEY APPEARED ON THE INPUT.
002500*
002600*    THE ELIGIBILITY TEST AND THE STATUS-FLIP MUTATION ARE NOT
002700*    DUPLICATED HERE -- BOTH PROGRAMS CALL INAU900.
002800*
002900***************************************************************
003000*    AMENDMENT HISTORY
003100*
003200*     DATE       AUTHOR          REQUEST    DESCRIPTION
003300*     ---------- --------------- ---------- ----------------------
003400*     09/02/1991 R. HOLLOWAY     MSR-0114   INITIAL VERSION, SPLIT
003500*                                           OFF FROM INAU100 FOR
003600*                                           THE THREE-WAY GRADE
003700*                                           SCHEDULE.
003800*     11/20/1993 T. OKAFOR       MSR-0233   NO CHANGE HERE -- SEE
003900*                                           INAU900 FOR THE CUTOFF
004000*                                           COMPARE FIX.
004100*     01/08/1996 T. OKAFOR       MSR-0309   CHECK INAU900 RETURN
004200*                                           CODE BEFORE COUNTING A
004300*                                           RECORD AS CONVERTED.
004400*     02/11/1999 J. PELLETIER    Y2K-0041   SWITCHED THE RUN-DATE
004500*                                           ACCEPT FROM 2-DIGIT TO
004600*                                           4-DIGIT YEAR, SAME AS
004700*                                           INAU100.
004800*     06/30/2004 J. PELLETIER    MSR-0468   ADDED PER-PARTITION
004900*                                           AND GRAND-TOTAL COUNTS
005000*                                           TO THE OPERATOR LOG.
005100*     04/17/2009 L. ABRAMS       MSR-0552   CONFIRMED GRADE
005200*                                           TABLE STILL MATCHES
005300*                                           THE THREE VALUES THE
005400*                                           ON-LINE SYSTEM
005500*                                           ASSIGNS; NO CHANGE.
005600*
005700***************************************************************
005800*    FILES
005900*
006000*      INAU-MASTER-IN  (MBRIN)  - MEMBER MASTER, PRIOR RUN'S
006100*                                  OUTPUT.  INPUT, SEQUENTIAL.
006200*                                  RE-OPENED AND RE-READ FROM
006300*                                  THE TOP FOR EACH OF THE THREE
006400*                                  GRADE PARTITIONS.
006500*      INAU-MASTER-OUT (MBROUT) - MEMBER MASTER, THIS RUN'S
006600*                                  OUTPUT.  OPENED ONCE FOR THE
006700*                                  WHOLE RUN; ALL THREE
006800*                                  PARTITIONS WRITE TO IT.
006900*
007000***************************************************************
007100*    UTILITIES
007200*
007300*      CALLS INAU900 ONCE PER RECORD THAT MATCHES THE CURRENT
007400*      PARTITION'S GRADE.
007500*
007600***************************************************************
007700*    COPYBOOKS
007800*
007900*      INAUWREC - MEMBER MASTER RECORD LAYOUT.
008000*      INAUWPRM - CALL PARAMETER AREA SHARED WITH INAU900.
008100*
008200***************************************************************
008300 IDENTIFICATION DIVISION.
008400 PROGRAM-ID.    INAU200.
008500 AUTHOR.        R. HOLLOWAY.
008600 INSTALLATION.  MIDSTATE SYSTEMS GROUP.
008700 DATE-WRITTEN.  09/02/1991.
008800 DATE-COMPILED.
008900 SECURITY.      NON-CONFIDENTIAL.
009000*
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SOURCE-COMPUTER.  IBM-370.
009400 OBJECT-COMPUTER.  IBM-370.
009500 SPECIAL-NAMES.
009600     UPSI-0 ON TRACE-SWITCH-ON
009700            OFF TRACE-SWITCH-OFF.
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000     SELECT INAU-MASTER-IN  ASSIGN TO MBRIN
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS  IS WS-MASTER-IN-STATUS.
010300*
010400     SELECT INAU-MASTER-OUT ASSIGN TO MBROUT
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS  IS WS-MASTER-OUT-STATUS.
010700*
010800***************************************************************
010900 DATA DIVISION.
011000 FILE SECTION.
011100***************************************************************
011200*
011300 FD  INAU-MASTER-IN
011400     RECORDING MODE IS F.
011500 COPY INAUWREC REPLACING ==:TAG:== BY ==IN==.
011600*
011700 FD  INAU-MASTER-OUT
011800     RECORDING MODE IS F.
011900 COPY INAUWREC REPLACING ==:TAG:== BY ==OUT==.
012000*
012100***************************************************************
012200 WORKING-STORAGE SECTION.
012300***************************************************************
012400*
012500 01  SYSTEM-DATE-AND-TIME.
012600     05  SYSTEM-DATE.
012700         10  SYSTEM-CCYY             PIC 9(04).
012800         10  SYSTEM-MM                PIC 9(02).
012900         10  SYSTEM-DD                PIC 9(02).
013000     05  SYSTEM-TIME.
013100         10  SYSTEM-HH                PIC 9(02).
013200         10  SYSTEM-MI                PIC 9(02).
013300         10  SYSTEM-SS                PIC 9(02).
013400         10  SYSTEM-HS                PIC 9(02).
013500*
013600 01  WS-200-SWITCHES.
013700     05  WS-MASTER-IN-STATUS      PIC X(02) VALUE SPACES.
013800     05  WS-MASTER-OUT-STATUS     PIC X(02) VALUE SPACES.
013900     05  WS-MASTER-IN-EOF         PIC X(01) VALUE 'N'.
014000         88  WS-MASTER-IN-AT-EOF      VALUE 'Y'.
014100     05  FILLER                   PIC X(04).
014200*
014300 01  WS-200-COUNTERS.
014400     05  WS-PARTITION-IX           PIC S9(4) COMP VALUE +0.
014500     05  WS-RECS-READ              PIC S9(9) COMP-3 VALUE +0.
014600     05  WS-RECS-CONVERTED         PIC S9(9) COMP-3 VALUE +0.
014700     05  WS-RECS-WRITTEN           PIC S9(9) COMP-3 VALUE +0.
014800     05  WS-PARTITION-RECS-OUT     PIC S9(9) COMP-3 VALUE +0.
014900     05  FILLER                    PIC X(04).
015000*
015100 01  WS-CUTOFF-AREA.
015200     05  WS-CUTOFF-TS             PIC X(14).
015300     05  WS-CUTOFF-TS-R REDEFINES
015400         WS-CUTOFF-TS.
015500         10  WS-CUTOFF-CCYY       PIC 9(04).
015600         10  WS-CUTOFF-MM         PIC 9(02).
015700         10  WS-CUTOFF-DD         PIC 9(02).
015800         10  WS-CUTOFF-HH         PIC 9(02).
015900         10  WS-CUTOFF-MI         PIC 9(02).
016000         10  WS-CUTOFF-SS         PIC 9(02).
016100     05  FILLER                   PIC X(06).
016200*
016300*    PARTITIONER TABLE -- ONE ENTRY PER SCHEDULER STEP.  THE
016400*    THREE VALUES ARE THE ONLY GRADES THE ON-LINE SYSTEM
016500*    ASSIGNS (SEE MSR-0552 ABOVE).
016600*
016700 01  WS-GRADE-TABLE.
016800     05  FILLER                   PIC X(10) VALUE 'GRADE1'.
016900     05  FILLER                   PIC X(10) VALUE 'GRADE2'.
017000     05  FILLER                   PIC X(10) VALUE 'GRADE3'.
017100 01  WS-GRADE-TABLE-R REDEFINES
017200     WS-GRADE-TABLE.
017300     05  WS-GRADE-ENTRY           PIC X(10) OCCURS 3 TIMES
017400                                  INDEXED BY WS-GRADE-NDX.
017500*
017600 COPY INAUWPRM.
017700*
017800***************************************************************
017900 PROCEDURE DIVISION.
018000***************************************************************
018100*
018200 000-MAIN.
018300     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.
018400     ACCEPT SYSTEM-TIME FROM TIME.
018500     DISPLAY 'INAU200 STARTED ' SYSTEM-CCYY '-' SYSTEM-MM
018600             '-' SYSTEM-DD ' ' SYSTEM-HH ':' SYSTEM-MI.
018700*
018800     PERFORM 050-COMPUTE-CUTOFF.
018900     OPEN OUTPUT INAU-MASTER-OUT.
019000     IF WS-MASTER-OUT-STATUS NOT = '00'
019100         DISPLAY 'INAU200 ERROR OPENING MBROUT, STATUS='
019200                 WS-MASTER-OUT-STATUS
019300         MOVE 16 TO RETURN-CODE
019400         GO TO 000-EXIT
019500     END-IF.
019600*
019700     PERFORM 100-PROCESS-ONE-PARTITION
019800             VARYING WS-PARTITION-IX FROM 1 BY 1
019900             UNTIL WS-PARTITION-IX > 3.
020000*
020100     CLOSE INAU-MASTER-OUT.
020200     DISPLAY 'INAU200 RECORDS READ (ALL PASSES) = '
020300             WS-RECS-READ.
020400     DISPLAY 'INAU200 RECORDS CONVERTED         = '
020500             WS-RECS-CONVERTED.
020600     DISPLAY 'INAU200 RECORDS WRITTEN           = '
020700             WS-RECS-WRITTEN.
020800     DISPLAY 'INAU200 ENDED NORMALLY'.
020900 000-EXIT.
021000     GOBACK.
021100*
021200 050-COMPUTE-CUTOFF.
021300*
021400*    SAME CUTOFF RULE AS INAU100 -- CURRENT RUN TIMESTAMP LESS
021500*    ONE YEAR, COMPARED LEXICALLY AGAINST THE ZERO-PADDED
021600*    CCYYMMDDHHMMSS UPDATE-DATE STRING.
021700*
021800     MOVE SYSTEM-CCYY                TO WS-CUTOFF-CCYY.
021900     SUBTRACT 1                      FROM WS-CUTOFF-CCYY.
022000     MOVE SYSTEM-MM                  TO WS-CUTOFF-MM.
022100     MOVE SYSTEM-DD                  TO WS-CUTOFF-DD.
022200     MOVE SYSTEM-HH                  TO WS-CUTOFF-HH.
022300     MOVE SYSTEM-MI                  TO WS-CUTOFF-MI.
022400     MOVE SYSTEM-SS                  TO WS-CUTOFF-SS.
022500     MOVE WS-CUTOFF-TS                TO INAU-PARM-CUTOFF-TS.
022600     MOVE 'Y'                    TO INAU-PARM-USE-GRADE-FILTER.
022700*
022800 100-PROCESS-ONE-PARTITION.
022900*
023000*    ONE FULL PASS OVER INAU-MASTER-IN FOR THE GRADE NAMED BY
023100*    WS-GRADE-ENTRY (WS-PARTITION-IX).  RECORDS OF ANY OTHER
023200*    GRADE ARE SKIPPED ON THIS PASS -- THEY BELONG TO ONE OF
023300*    THE OTHER TWO PARTITIONS.
023400*
023500     SET WS-GRADE-NDX TO WS-PARTITION-IX.
023600     MOVE WS-GRADE-ENTRY (WS-GRADE-NDX) TO INAU-PARM-GRADE-FILTER.
023700     MOVE ZERO                          TO WS-PARTITION-RECS-OUT.
023800     DISPLAY 'INAU200 STARTING PARTITION FOR GRADE '
023900             INAU-PARM-GRADE-FILTER.
024000*
024100     MOVE 'N'                           TO WS-MASTER-IN-EOF.
024200     OPEN INPUT INAU-MASTER-IN.
024300     IF WS-MASTER-IN-STATUS NOT = '00'
024400         DISPLAY 'INAU200 ERROR OPENING MBRIN, STATUS='
024500                 WS-MASTER-IN-STATUS
024600         MOVE 16 TO RETURN-CODE
024700         MOVE 'Y' TO WS-MASTER-IN-EOF
024800     END-IF.
024900*
025000     PERFORM 600-READ-MASTER-IN.
025100     PERFORM 200-PROCESS-PARTITION-RECS THRU 200-EXIT
025200             UNTIL WS-MASTER-IN-AT-EOF.
025300     CLOSE INAU-MASTER-IN.
025400*
025500     DISPLAY 'INAU200 GRADE ' INAU-PARM-GRADE-FILTER
025600             ' RECORDS WRITTEN = ' WS-PARTITION-RECS-OUT.
025700*
025800 200-PROCESS-PARTITION-RECS.
025900     IF WS-MASTER-IN-AT-EOF
026000         GO TO 200-EXIT
026100     END-IF.
026200*
026300     IF IN-USR-GRADE NOT = INAU-PARM-GRADE-FILTER
026400         GO TO 200-SKIP-RECORD
026500     END-IF.
026600*
026700     MOVE 'N'                           TO INAU-PARM-RESULT-SW.
026800     CALL 'INAU900' USING INAU-CALL-PARMS, IN-USER-RECORD.
026900*
027000     IF INAU-PARM-RECORD-CHANGED
027100         ADD +1                         TO WS-RECS-CONVERTED
027200     END-IF.
027300*
027400     MOVE IN-USER-RECORD                TO OUT-USER-RECORD.
027500     PERFORM 760-WRITE-MASTER-OUT.
027600     ADD +1                             TO WS-PARTITION-RECS-OUT.
027700*
027800 200-SKIP-RECORD.
027900     PERFORM 600-READ-MASTER-IN.
028000 200-EXIT.
028100     EXIT.
028200*
028300 600-READ-MASTER-IN.
028400     READ INAU-MASTER-IN
028500         AT END
028600             MOVE 'Y' TO WS-MASTER-IN-EOF
028700     END-READ.
028800     IF WS-MASTER-IN-STATUS = '00'
028900         ADD +1 TO WS-RECS-READ
029000     ELSE
029100         IF WS-MASTER-IN-STATUS = '10'
029200             MOVE 'Y' TO WS-MASTER-IN-EOF
029300         ELSE
029400             DISPLAY 'INAU200 I/O ERROR READING MBRIN, STATUS='
029500                     WS-MASTER-IN-STATUS
029600             MOVE 16 TO RETURN-CODE
029700             MOVE 'Y' TO WS-MASTER-IN-EOF
029800         END-IF
029900     END-IF.
030000*
030100 760-WRITE-MASTER-OUT.
030200     WRITE OUT-USER-RECORD.
030300     IF WS-MASTER-OUT-STATUS NOT = '00'
030400         DISPLAY 'INAU200 I/O ERROR WRITING MBROUT, STATUS='
030500                 WS-MASTER-OUT-STATUS
030600         MOVE 16 TO RETURN-CODE
030700     ELSE
030800         ADD +1 TO WS-RECS-WRITTEN
030900     END-IF.
