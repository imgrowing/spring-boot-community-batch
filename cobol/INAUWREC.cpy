000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      inauwrec.cpy                                             *
000500*      MIDSTATE SYSTEMS GROUP - MEMBERSHIP MAINTENANCE SUITE    *
000600*               @BANNER_END@                                    *
000700*                                                                *
000800*----------------------------------------------------------------*
000900*
001000* THIS COPYBOOK DESCRIBES THE MEMBER MASTER RECORD (USER-RECORD)
001100* USED BY THE INACTIVE-MEMBER CONVERSION PROGRAMS INAU100,
001200* INAU200 AND THE SHARED BUSINESS-RULE SUBPROGRAM INAU900.  IT
001300* IS COPIED ONCE PER FD/WORKING-STORAGE/LINKAGE COPY OF THE
001400* RECORD, WITH THE :TAG: PLACEHOLDER REPLACED BY A SHORT PREFIX
001500* SO THE SAME FIELD NAMES CAN APPEAR MORE THAN ONCE IN A SINGLE
001600* COMPILE UNIT (IN-, OUT-, LK- ... SEE THE PROGRAM'S COPY
001700* STATEMENT FOR THE PREFIX ACTUALLY IN EFFECT).
001800*
001900* RECORD LENGTH IS FIXED AT 440 BYTES.  THE TRAILING FILLER IS
002000* RESERVED FOR FUTURE MEMBERSHIP-SYSTEM FIELDS -- DO NOT NARROW
002100* IT WITHOUT CHECKING THE JCL RECFM/LRECL ON MBRIN/MBROUT.
002200*
002300 01  :TAG:-USER-RECORD.
002400     05  :TAG:-USR-IDX                  PIC 9(09).
002500     05  :TAG:-USR-IDX-ALPHA REDEFINES
002600         :TAG:-USR-IDX                  PIC X(09).
002700     05  :TAG:-USR-NAME                 PIC X(50).
002800     05  :TAG:-USR-PASSWORD             PIC X(100).
002900     05  :TAG:-USR-EMAIL                PIC X(100).
003000     05  :TAG:-USR-PRINCIPAL            PIC X(100).
003100     05  :TAG:-USR-SOCIAL-TYPE          PIC X(10).
003200         88  :TAG:-SOCIAL-IS-NAVER          VALUE 'NAVER'.
003300         88  :TAG:-SOCIAL-IS-GOOGLE         VALUE 'GOOGLE'.
003400         88  :TAG:-SOCIAL-IS-FACEBOOK       VALUE 'FACEBOOK'.
003500     05  :TAG:-USR-STATUS               PIC X(10).
003600         88  :TAG:-STATUS-IS-ACTIVE         VALUE 'ACTIVE'.
003700         88  :TAG:-STATUS-IS-INACTIVE       VALUE 'INACTIVE'.
003800     05  :TAG:-USR-GRADE                PIC X(10).
003900         88  :TAG:-GRADE-IS-ONE             VALUE 'GRADE1'.
004000         88  :TAG:-GRADE-IS-TWO             VALUE 'GRADE2'.
004100         88  :TAG:-GRADE-IS-THREE           VALUE 'GRADE3'.
004200     05  :TAG:-USR-CREATE-DATE          PIC X(14).
004300     05  :TAG:-USR-CREATE-DATE-R REDEFINES
004400         :TAG:-USR-CREATE-DATE.
004500         10  :TAG:-CRE-CCYY             PIC 9(04).
004600         10  :TAG:-CRE-MM               PIC 9(02).
004700         10  :TAG:-CRE-DD               PIC 9(02).
004800         10  :TAG:-CRE-HH               PIC 9(02).
004900         10  :TAG:-CRE-MI               PIC 9(02).
005000         10  :TAG:-CRE-SS               PIC 9(02).
005100     05  :TAG:-USR-UPDATE-DATE          PIC X(14).
005200     05  :TAG:-USR-UPDATE-DATE-R REDEFINES
005300         :TAG:-USR-UPDATE-DATE.
005400         10  :TAG:-UPD-CCYY             PIC 9(04).
005500         10  :TAG:-UPD-MM               PIC 9(02).
005600         10  :TAG:-UPD-DD               PIC 9(02).
005700         10  :TAG:-UPD-HH               PIC 9(02).
005800         10  :TAG:-UPD-MI               PIC 9(02).
005900         10  :TAG:-UPD-SS               PIC 9(02).
006000     05  FILLER                         PIC X(23).
