000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      inauwprm.cpy                                             *
000500*      MIDSTATE SYSTEMS GROUP - MEMBERSHIP MAINTENANCE SUITE    *
000600*               @BANNER_END@                                    *
000700*                                                                *
000800*----------------------------------------------------------------*
000900*
001000* PARAMETER AREA PASSED BY CALL FROM INAU100/INAU200 TO THE
001100* SHARED ELIGIBILITY/MUTATION SUBPROGRAM INAU900.  THE CALLING
001200* PROGRAM SETS THE INPUT GROUP BEFORE EACH CALL; INAU900 SETS
001300* THE OUTPUT GROUP AND RETURNS.  THE MEMBER RECORD ITSELF IS
001400* PASSED AS A SEPARATE, SECOND CALL PARAMETER (SEE INAUWREC).
001500*
001600 01  INAU-CALL-PARMS.
001700* INPUT
001800     05  INAU-PARM-CUTOFF-TS            PIC X(14).
001900     05  INAU-PARM-USE-GRADE-FILTER     PIC X(01).
002000         88  INAU-GRADE-FILTER-IS-ON        VALUE 'Y'.
002100         88  INAU-GRADE-FILTER-IS-OFF       VALUE 'N'.
002200     05  INAU-PARM-GRADE-FILTER         PIC X(10).
002300* OUTPUT
002400     05  INAU-PARM-RESULT-SW            PIC X(01).
002500         88  INAU-PARM-RECORD-CHANGED       VALUE 'Y'.
002600         88  INAU-PARM-RECORD-UNCHANGED     VALUE 'N'.
002700     05  INAU-PARM-RETCODE              PIC 9(04).
002800         88  INAU-PARM-REQUEST-OK            VALUE 0.
002900     05  INAU-PARM-RETCODE-ALPHA REDEFINES
003000         INAU-PARM-RETCODE              PIC X(04).
003100     05  FILLER                         PIC X(05).
